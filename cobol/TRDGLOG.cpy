000100******************************************************************
000200*    TRDGLOG - TRADE LOG RECORD LAYOUT                          *
000300*    OUTPUT OF THE TRADER (TRADER) DAILY TRADING BATCH.          *
000400*    ONE RECORD PER BUY OR SELL EXECUTED DURING THE RUN.         *
000500******************************************************************
000600*    MAINTENANCE                                                *
000700*    21-04-2020  SRP  INITIAL COPYBOOK FOR THE TRADE LOG.        *
000800*    19-11-1998  HDK  Y2K REVIEW - TL-DATE ALREADY CARRIES A     *
000900*                     FULL 4-DIGIT YEAR (YYYY-MM-DD). NO CHANGE  *
001000*                     REQUIRED.                                  *
001100******************************************************************
001200 01  TL-TRADE-LOG-RECORD.
001300     05  TL-DATE                   PIC X(10).
001400     05  TL-TICKER                 PIC X(08).
001500     05  TL-ACTION                 PIC X(04).
001600     05  TL-SHARES                 PIC 9(07)V9999.
001700     05  TL-PRICE                  PIC 9(07)V99.
001800     05  TL-AMOUNT                 PIC 9(09)V99.
001900     05  FILLER                    PIC X(27).
