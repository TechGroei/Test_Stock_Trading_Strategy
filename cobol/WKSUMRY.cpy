000100******************************************************************
000200*    WKSUMRY - WEEKLY SUMMARY RECORD LAYOUT                     *
000300*    OUTPUT OF THE PORTFOLIO PERFORMANCE EVALUATOR (PERFEVAL).   *
000400*    ONE RECORD APPENDED PER RUN OF THE EVALUATOR.               *
000500******************************************************************
000600*    MAINTENANCE                                                *
000700*    25-04-2020  SRP  INITIAL COPYBOOK FOR THE WEEKLY SUMMARY    *
000800*                     FILE.                                     *
000900*    19-11-1998  HDK  Y2K REVIEW - WS-DATE CARRIES A FULL        *
001000*                     4-DIGIT YEAR (YYYY-MM-DD). NO CHANGE       *
001100*                     REQUIRED.                                  *
001200******************************************************************
001300 01  WS-WEEKLY-SUMMARY-RECORD.
001400     05  WS-DATE                   PIC X(10).
001500     05  WS-CASH                   PIC S9(09)V99.
001600     05  WS-MARKET-VALUE           PIC S9(09)V99.
001700     05  WS-TOTAL-VALUE            PIC S9(09)V99.
001800     05  WS-TOTAL-PL               PIC S9(09)V99.
001900     05  WS-RETURN-PCT             PIC S9(03)V99.
002000     05  FILLER                    PIC X(21).
