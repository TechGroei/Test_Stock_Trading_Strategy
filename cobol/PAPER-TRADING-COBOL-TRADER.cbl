000100******************************************************************
000200* Author: S R PRAJAPATI                                          *
000300* Installation: STOCKWATCH SECURITIES - BATCH SYSTEMS GROUP       *
000400* Date-Written: 21-04-2020                                       *
000500* Purpose: DAILY CONTRARIAN PAPER-TRADING BATCH.  READS THE       *
000600*          UNIVERSE PRICE FILE, BUYS STOCKS DOWN 5% OR MORE OVER  *
000700*          7 CALENDAR DAYS, SELLS HELD STOCKS UP 10% OR MORE, AND *
000800*          REWRITES THE PORTFOLIO MASTER AND TRADE LOG.           *
000900* Tectonics: COBC                                                *
001000******************************************************************
001100*                     AMENDMENT HISTORY                          *
001200*------------------------------------------------------------------
001300* DATE        INIT  TICKET     DESCRIPTION                       *
001400*------------------------------------------------------------------
001500* 21-04-2020  SRP   SW-0001    INITIAL VERSION - BUY/SELL RULES   *
001600*                              AND PORTFOLIO MASTER REWRITE.      *
001700* 06-05-2020  SRP   SW-0004    ADDED INSUFFICIENT-CASH SKIP       *
001800*                              COUNTER TO CONTROL TOTALS.         *
001900* 02-06-1988  DCM   SW-0011    FIRST PRODUCTION PARALLEL RUN -    *
002000*                              SWITCHED PORTOLD/PORTNEW DD NAMES  *
002100*                              TO MATCH THE OVERNIGHT JCL.        *
002200* 14-08-1990  DCM   SW-0014    FIXED BOOK-COST RELIEF ON A FULL   *
002300*                              POSITION SELL - NO RESIDUAL CENTS  *
002400*                              LEFT BEHIND.                       *
002500* 11-01-1993  RTW   SW-0019    RAISED POSITION TABLE FROM 250 TO  *
002600*                              500 ENTRIES FOR UNIVERSE GROWTH.   *
002700* 07-07-1995  DCM   SW-0023    ADDED WS-ACTION-TAKEN-SW SO A      *
002800*                              STOCK CANNOT BUY AND SELL IN THE   *
002900*                              SAME RUN.                          *
003000* 22-12-1998  HDK   SW-0031    Y2K REMEDIATION - TRADE-LOG DATE   *
003100*                              NOW CARRIES A WINDOWED 4-DIGIT     *
003200*                              CENTURY (SEE WS-CENTURY-WINDOW).   *
003300* 19-02-1999  HDK   SW-0031    Y2K REMEDIATION - RETESTED CENTURY *
003400*                              WINDOW ACROSS THE 1999/2000        *
003500*                              BOUNDARY WITH TEST DATA.           *
003600* 30-09-2002  RTW   SW-0044    FILE STATUS 23/35 ON PORTOLD NOW   *
003700*                              TREATED AS A FIRST-EVER RUN.       *
003800* 08-03-2009  TLW   SW-0118    WIDENED PORTMSTR FILLER TO MATCH   *
003900*                              THE 80-BYTE RECORD STANDARD.       *
004000* 17-11-2014  TLW   SW-0142    BUY/SELL THRESHOLDS MOVED TO       *
004100*                              NAMED CONSTANTS INSTEAD OF         *
004200*                              LITERALS IN THE EVALUATE.          *
004300*------------------------------------------------------------------
004400*
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.    TRADER.
004700 AUTHOR.        S R PRAJAPATI.
004800 INSTALLATION.  STOCKWATCH SECURITIES - BATCH SYSTEMS GROUP.
004900 DATE-WRITTEN.  21-04-2020.
005000 DATE-COMPILED.
005100 SECURITY.      STOCKWATCH SECURITIES - INTERNAL USE ONLY.
005200*
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500******************************************************************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. COBC.
005800 OBJECT-COMPUTER. COBC.
005900 SPECIAL-NAMES.
006000     CLASS TICKER-CHARACTERS IS 'A' THRU 'Z'
006100     UPSI-0 ON STATUS IS TRADER-RERUN-SW
006200     UPSI-0 OFF STATUS IS TRADER-NORMAL-SW.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*
006700     SELECT PRICE-FILE   ASSIGN TO PRICES
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         ACCESS IS SEQUENTIAL
007000         FILE STATUS  IS  WS-PRICE-STATUS.
007100*
007200     SELECT PORT-OLD-FILE ASSIGN TO PORTOLD
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         ACCESS IS SEQUENTIAL
007500         FILE STATUS  IS  WS-PORTOLD-STATUS.
007600*
007700     SELECT PORT-NEW-FILE ASSIGN TO PORTNEW
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         ACCESS IS SEQUENTIAL
008000         FILE STATUS  IS  WS-PORTNEW-STATUS.
008100*
008200     SELECT TRADE-LOG-FILE ASSIGN TO TRDLOG
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         ACCESS IS SEQUENTIAL
008500         FILE STATUS  IS  WS-TRDLOG-STATUS.
008600*
008700******************************************************************
008800 DATA DIVISION.
008900******************************************************************
009000 FILE SECTION.
009100*
009200 FD  PRICE-FILE RECORDING MODE F.
009300 COPY PRICEREC.
009400*
009500 FD  PORT-OLD-FILE RECORDING MODE F.
009600 COPY PORTMSTR.
009700*
009800 FD  PORT-NEW-FILE RECORDING MODE F.
009900 COPY PORTMSTR REPLACING ==PM-MASTER-RECORD== BY ==NM-MASTER-RECORD==
010000                         ==PC-CASH-HEADER==    BY ==NC-CASH-HEADER==
010100                         ==PC-REC-TYPE==       BY ==NC-REC-TYPE==
010200                         ==PC-CASH==           BY ==NC-CASH==
010300                         ==PC-REALIZED-PL==    BY ==NC-REALIZED-PL==
010400                         ==PF-POSITION-RECORD== BY ==NF-POSITION-RECORD==
010500                         ==PF-TICKER==         BY ==NF-TICKER==
010600                         ==PF-SHARES==         BY ==NF-SHARES==
010700                         ==PF-BOOK-COST==      BY ==NF-BOOK-COST==.
010800*
010900 FD  TRADE-LOG-FILE RECORDING MODE F.
011000 COPY TRDGLOG.
011100*
011200******************************************************************
011300 WORKING-STORAGE SECTION.
011400******************************************************************
011500*
011600 01  WS-SYSTEM-DATE-AND-TIME.
011700     05  WS-CURRENT-DATE.
011800         10  WS-CURR-YY             PIC 9(02).
011900         10  WS-CURR-MM             PIC 9(02).
012000         10  WS-CURR-DD             PIC 9(02).
012100     05  WS-CURRENT-TIME.
012200         10  WS-CURR-HH             PIC 9(02).
012300         10  WS-CURR-MIN            PIC 9(02).
012400         10  WS-CURR-SS             PIC 9(02).
012500         10  WS-CURR-HS             PIC 9(02).
012550     05  FILLER                     PIC X(01) VALUE SPACE.
012600*
012700* Y2K REMEDIATION (HDK, 22-12-1998, SW-0031) - WINDOW THE 2-DIGIT
012800* SYSTEM YEAR RETURNED BY ACCEPT FROM DATE INTO A 4-DIGIT CENTURY.
012900 01  WS-CENTURY-WINDOW.
013000     05  WS-CENTURY                 PIC X(02) VALUE '19'.
013050     05  FILLER                     PIC X(01) VALUE SPACE.
013100*
013200 01  WS-TRADE-DATE-GROUP.
013300     05  WS-TD-CCYY.
013400         10  WS-TD-CENTURY          PIC X(02).
013500         10  WS-TD-YY               PIC 9(02).
013600     05  WS-TD-DASH1                PIC X(01) VALUE '-'.
013700     05  WS-TD-MM                   PIC 9(02).
013800     05  WS-TD-DASH2                PIC X(01) VALUE '-'.
013900     05  WS-TD-DD                   PIC 9(02).
014000 01  WS-TRADE-DATE-FLAT REDEFINES WS-TRADE-DATE-GROUP
014100                                    PIC X(10).
014200*
014300 01  WS-FILE-STATUSES.
014400     05  WS-PRICE-STATUS            PIC X(02) VALUE SPACES.
014500     05  WS-PORTOLD-STATUS          PIC X(02) VALUE SPACES.
014600     05  WS-PORTNEW-STATUS          PIC X(02) VALUE SPACES.
014700     05  WS-TRDLOG-STATUS           PIC X(02) VALUE SPACES.
014750     05  FILLER                     PIC X(01) VALUE SPACE.
014800*
014900 01  WS-SWITCHES.
015000     05  WS-PRICE-EOF-SW            PIC X(01) VALUE 'N'.
015100         88  PRICE-EOF                         VALUE 'Y'.
015200     05  WS-PORTOLD-EOF-SW          PIC X(01) VALUE 'N'.
015300         88  PORTOLD-EOF                       VALUE 'Y'.
015400     05  WS-MASTER-EMPTY-SW         PIC X(01) VALUE 'N'.
015500         88  MASTER-EMPTY                      VALUE 'Y'.
015600     05  WS-ACTION-TAKEN-SW         PIC X(01) VALUE 'N'.
015700         88  ACTION-TAKEN                      VALUE 'Y'.
015800     05  WS-TABLE-FULL-SW           PIC X(01) VALUE 'N'.
015900         88  TABLE-FULL                        VALUE 'Y'.
016000     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
016100         88  TICKER-FOUND                      VALUE 'Y'.
016150     05  FILLER                     PIC X(01) VALUE SPACE.
016200*
016300 01  WS-SUBSCRIPTS                  BINARY.
016400     05  WS-POSITION-MAX            PIC S9(04) VALUE 500.
016500     05  WS-POSITION-COUNT          PIC S9(04) VALUE ZERO.
016600     05  WS-POSITION-SUB            PIC S9(04) VALUE ZERO.
016650     05  FILLER                     PIC S9(04) VALUE ZERO.
016700*
016800 01  WS-CONTROL-TOTALS              BINARY.
016900     05  WS-RECORDS-READ            PIC S9(05) VALUE ZERO.
017000     05  WS-BUYS-EXECUTED           PIC S9(05) VALUE ZERO.
017100     05  WS-SELLS-EXECUTED          PIC S9(05) VALUE ZERO.
017200     05  WS-INSUFF-CASH-SKIPS       PIC S9(05) VALUE ZERO.
017250     05  FILLER                     PIC S9(05) VALUE ZERO.
017300*
017400 01  WS-TRADE-CONSTANTS.
017500     05  WS-BUY-AMOUNT              PIC 9(03)V99  VALUE 5.00.
017600     05  WS-SELL-AMOUNT             PIC 9(03)V99  VALUE 10.00.
017700     05  WS-BUY-THRESHOLD           PIC S9(03)V99 VALUE -5.00.
017800     05  WS-SELL-THRESHOLD          PIC S9(03)V99 VALUE 10.00.
017900     05  WS-STARTING-CAPITAL        PIC 9(07)V99  VALUE 5000.00.
017950     05  FILLER                     PIC X(01) VALUE SPACE.
018000*
018100 01  WS-CASH-WORK.
018200     05  WS-CASH-BALANCE            PIC S9(09)V99 VALUE ZERO.
018300     05  WS-REALIZED-PL             PIC S9(09)V99 VALUE ZERO.
018350     05  FILLER                     PIC X(01) VALUE SPACE.
018400*
018500 01  WS-CALC-FIELDS.
018600     05  WS-CHANGE-PCT              PIC S9(05)V99 VALUE ZERO.
018700     05  WS-SHARES-TRADED           PIC 9(07)V9999 VALUE ZERO.
018800     05  WS-SHARES-HELD-BEFORE      PIC 9(07)V9999 VALUE ZERO.
018900     05  WS-TRADE-PROCEEDS          PIC 9(09)V99  VALUE ZERO.
019000     05  WS-COST-RELIEVED           PIC 9(09)V99  VALUE ZERO.
019100     05  WS-SHARE-FRACTION          PIC S9(01)V9(8) VALUE ZERO.
019200     05  WS-TRADE-ACTION            PIC X(04)     VALUE SPACES.
019250     05  FILLER                     PIC X(01) VALUE SPACE.
019300*
019400 01  WS-EDITED-TOTALS.
019500     05  WS-CASH-EDITED             PIC -Z,ZZZ,ZZ9.99.
019600     05  WS-READS-EDITED            PIC ZZ,ZZ9.
019700     05  WS-BUYS-EDITED             PIC ZZ,ZZ9.
019800     05  WS-SELLS-EDITED            PIC ZZ,ZZ9.
019900     05  WS-SKIPS-EDITED            PIC ZZ,ZZ9.
019950     05  FILLER                     PIC X(01) VALUE SPACE.
020000*
020100 01  POSITION-TABLE-AREA.
020200     05  POSITION-TABLE-ENTRY OCCURS 500 TIMES
020300                              INDEXED BY POS-IDX.
020400         10  PT-TICKER              PIC X(08).
020500         10  PT-SHARES              PIC 9(07)V9999.
020600         10  PT-BOOK-COST           PIC 9(09)V99.
020650         10  FILLER                 PIC X(05) VALUE SPACES.
020700*
020800******************************************************************
020900 PROCEDURE DIVISION.
021000******************************************************************
021100*
021200 000-MAIN-LOGIC.
021300*
021400     ACCEPT WS-CURRENT-DATE FROM DATE.
021500     ACCEPT WS-CURRENT-TIME FROM TIME.
021600     PERFORM 010-BUILD-TRADE-DATE.
021700*
021800     DISPLAY '****************************************'.
021900     DISPLAY 'TRADER STARTED - DAILY CONTRARIAN TRADE'.
022000     DISPLAY 'RUN DATE = ' WS-TRADE-DATE-FLAT.
022100     DISPLAY '****************************************'.
022200*
022300     PERFORM 100-OPEN-FILES.
022400     PERFORM 110-LOAD-CASH-HEADER THRU 110-EXIT.
022500     PERFORM 120-LOAD-POSITION-TABLE THRU 120-EXIT.
022600     PERFORM 200-PROCESS-PRICE-FILE THRU 200-EXIT.
022700     PERFORM 300-REWRITE-PORTFOLIO-MASTER THRU 300-EXIT.
022800     PERFORM 900-DISPLAY-CONTROL-TOTALS.
022900     PERFORM 999-CLOSE-FILES THRU 999-EXIT.
023000*
023100     STOP RUN.
023200*
023300 010-BUILD-TRADE-DATE.
023400*
023500* Y2K WINDOW (HDK, SW-0031) - YEARS 00-49 ARE 20XX, 50-99 ARE 19XX.
023600     IF WS-CURR-YY < 50
023700         MOVE '20' TO WS-CENTURY
023800     ELSE
023900         MOVE '19' TO WS-CENTURY
024000     END-IF.
024100     MOVE WS-CENTURY                TO WS-TD-CENTURY.
024200     MOVE WS-CURR-YY                TO WS-TD-YY.
024300     MOVE WS-CURR-MM                TO WS-TD-MM.
024400     MOVE WS-CURR-DD                TO WS-TD-DD.
024500     MOVE '-'                       TO WS-TD-DASH1 WS-TD-DASH2.
024600*
024700******************************************************************
024800 100-OPEN-FILES.
024900******************************************************************
025000     OPEN INPUT  PRICE-FILE.
025100     OPEN INPUT  PORT-OLD-FILE.
025200     OPEN OUTPUT PORT-NEW-FILE.
025300     OPEN EXTEND TRADE-LOG-FILE.
025400*
025500     IF WS-TRDLOG-STATUS = '35'
025600         CLOSE TRADE-LOG-FILE
025700         OPEN OUTPUT TRADE-LOG-FILE
025800     END-IF.
025900*
026000******************************************************************
026100 110-LOAD-CASH-HEADER.
026200******************************************************************
026300*
026400     READ PORT-OLD-FILE.
026500*
026600     EVALUATE WS-PORTOLD-STATUS
026650         WHEN '00'
026700*
026800             MOVE PC-CASH            TO WS-CASH-BALANCE
026900             MOVE PC-REALIZED-PL     TO WS-REALIZED-PL
027000         WHEN '10'
027100         WHEN '23'
027200         WHEN '35'
027300* NO MASTER ON FILE - TREAT AS FIRST RUN (SW-0044, RTW, 2002).
027400             MOVE 'Y'                TO WS-MASTER-EMPTY-SW
027500             MOVE 'Y'                TO WS-PORTOLD-EOF-SW
027600             MOVE WS-STARTING-CAPITAL TO WS-CASH-BALANCE
027700             MOVE ZERO               TO WS-REALIZED-PL
027800         WHEN OTHER
027900             DISPLAY 'TRADER - PORTOLD READ ERROR, STATUS = '
028000                     WS-PORTOLD-STATUS
028100             MOVE 'Y'                TO WS-PORTOLD-EOF-SW
028200     END-EVALUATE.
028300*
028400 110-EXIT.
028500     EXIT.
028600*
028700******************************************************************
028800 120-LOAD-POSITION-TABLE.
028900******************************************************************
029000*
029100     PERFORM 121-READ-NEXT-POSITION THRU 121-EXIT
029200         UNTIL PORTOLD-EOF OR TABLE-FULL.
029300*
029400 120-EXIT.
029500     EXIT.
029600*
029700 121-READ-NEXT-POSITION.
029800*
029900     IF WS-MASTER-EMPTY-SW = 'Y'
030000         GO TO 121-EXIT
030100     END-IF.
030200*
030300     READ PORT-OLD-FILE.
030400*
030500     EVALUATE WS-PORTOLD-STATUS
030600         WHEN '00'
030700             ADD 1 TO WS-POSITION-COUNT
030800             IF WS-POSITION-COUNT > WS-POSITION-MAX
030900                 MOVE 'Y'            TO WS-TABLE-FULL-SW
031000                 DISPLAY 'TRADER - POSITION TABLE FULL AT 500'
031100             ELSE
031200                 SET POS-IDX         TO WS-POSITION-COUNT
031300                 MOVE PF-TICKER      TO PT-TICKER (POS-IDX)
031400                 MOVE PF-SHARES      TO PT-SHARES (POS-IDX)
031500                 MOVE PF-BOOK-COST   TO PT-BOOK-COST (POS-IDX)
031600             END-IF
031700         WHEN '10'
031800             MOVE 'Y'                TO WS-PORTOLD-EOF-SW
031900         WHEN OTHER
032000             DISPLAY 'TRADER - PORTOLD READ ERROR, STATUS = '
032100                     WS-PORTOLD-STATUS
032200             MOVE 'Y'                TO WS-PORTOLD-EOF-SW
032300     END-EVALUATE.
032400*
032500 121-EXIT.
032600     EXIT.
032700*
032800******************************************************************
032900 200-PROCESS-PRICE-FILE.
033000******************************************************************
033100*
033200     PERFORM 210-READ-PRICE-RECORD THRU 210-EXIT.
033300*
033350     PERFORM 205-PROCESS-ONE-PRICE THRU 205-EXIT
033360         UNTIL PRICE-EOF.
034300*
034400 200-EXIT.
034500     EXIT.
034600*
034650 205-PROCESS-ONE-PRICE.
034660*
034670     ADD 1                           TO WS-RECORDS-READ.
034680     MOVE 'N'                        TO WS-ACTION-TAKEN-SW.
034690     IF PR-PRICE-7DAY NOT = ZERO
034700         PERFORM 220-COMPUTE-CHANGE-PCT
034710         PERFORM 230-EVALUATE-TRADE-ACTION THRU 230-EXIT
034720     END-IF.
034730     PERFORM 210-READ-PRICE-RECORD THRU 210-EXIT.
034740*
034750 205-EXIT.
034760     EXIT.
034770*
034780 210-READ-PRICE-RECORD.
034800*
034900     READ PRICE-FILE.
035000*
035100     EVALUATE WS-PRICE-STATUS
035200         WHEN '00'
035210             IF PR-TICKER (1:1) NOT TICKER-CHARACTERS
035220                 DISPLAY 'TRADER - BAD TICKER ON PRICES, REC = '
035230                         PR-TICKER
035240             END-IF
035400         WHEN '10'
035500             MOVE 'Y'                TO WS-PRICE-EOF-SW
035600         WHEN OTHER
035700             DISPLAY 'TRADER - PRICES READ ERROR, STATUS = '
035800                     WS-PRICE-STATUS
035900             MOVE 'Y'                TO WS-PRICE-EOF-SW
036000     END-EVALUATE.
036100*
036200 210-EXIT.
036300     EXIT.
036400*
036500* CHANGE-PCT = (TODAY - 7DAY) / 7DAY * 100, ROUNDED TO 2 DECIMALS.
036600 220-COMPUTE-CHANGE-PCT.
036700*
036800     COMPUTE WS-CHANGE-PCT ROUNDED =
036900         (PR-PRICE-TODAY - PR-PRICE-7DAY) / PR-PRICE-7DAY * 100.
037000*
037100******************************************************************
037200* A STOCK TRIGGERS AT MOST ONE ACTION PER RUN.  BUY TAKES
037300* PRECEDENCE (THE CONDITIONS ARE MUTUALLY EXCLUSIVE) - SW-0023.
037400******************************************************************
037500 230-EVALUATE-TRADE-ACTION.
037600*
037700     IF WS-CHANGE-PCT <= WS-BUY-THRESHOLD
037800         PERFORM 240-EXECUTE-BUY THRU 240-EXIT
037900     ELSE
038000         IF WS-CHANGE-PCT >= WS-SELL-THRESHOLD
038050             PERFORM 260-FIND-POSITION THRU 260-EXIT
038060             IF TICKER-FOUND
038070                 IF PT-SHARES (WS-POSITION-SUB) > ZERO
038400                     PERFORM 250-EXECUTE-SELL THRU 250-EXIT
038410                 END-IF
038420             END-IF
038500         END-IF
038600     END-IF.
038700*
038800 230-EXIT.
038900     EXIT.
039000*
039100******************************************************************
039200* BUY RULE - $5.00 OF STOCK IF CASH PERMITS, ELSE COUNT AS A
039300* SKIP FOR INSUFFICIENT CASH.
039400******************************************************************
039500 240-EXECUTE-BUY.
039600*
039700     IF WS-CASH-BALANCE < WS-BUY-AMOUNT
039800         ADD 1                       TO WS-INSUFF-CASH-SKIPS
039900         GO TO 240-EXIT
040000     END-IF.
040100*
040200     COMPUTE WS-SHARES-TRADED ROUNDED =
040300         WS-BUY-AMOUNT / PR-PRICE-TODAY.
040400*
040500     SUBTRACT WS-BUY-AMOUNT          FROM WS-CASH-BALANCE.
040600*
040700     PERFORM 260-FIND-POSITION THRU 260-EXIT.
040800     IF NOT TICKER-FOUND
040900         PERFORM 265-ADD-NEW-POSITION THRU 265-EXIT
041000     END-IF.
041100*
041200     ADD WS-SHARES-TRADED TO PT-SHARES (WS-POSITION-SUB).
041300     ADD WS-BUY-AMOUNT    TO PT-BOOK-COST (WS-POSITION-SUB).
041400*
041500     ADD 1                           TO WS-BUYS-EXECUTED.
041600     MOVE 'Y'                        TO WS-ACTION-TAKEN-SW.
041700     MOVE 'BUY '                     TO WS-TRADE-ACTION.
041800     PERFORM 270-WRITE-TRADE-LOG.
041900*
042000 240-EXIT.
042100     EXIT.
042200*
042300******************************************************************
042400* SELL RULE - UP TO $10.00 OF A HELD STOCK, CAPPED AT SHARES
042500* HELD.  WHOLE-POSITION SELLS RELIEVE THE ENTIRE BOOK COST SO NO
042600* RESIDUAL CENTS ARE LEFT BEHIND (DCM, SW-0014).
042700******************************************************************
042800 250-EXECUTE-SELL.
042900*
043000     MOVE PT-SHARES (WS-POSITION-SUB) TO WS-SHARES-HELD-BEFORE.
043100*
043200     COMPUTE WS-SHARES-TRADED ROUNDED =
043300         WS-SELL-AMOUNT / PR-PRICE-TODAY.
043400     IF WS-SHARES-TRADED > WS-SHARES-HELD-BEFORE
043500         MOVE WS-SHARES-HELD-BEFORE TO WS-SHARES-TRADED
043600     END-IF.
043700*
043800     COMPUTE WS-TRADE-PROCEEDS ROUNDED =
043900         WS-SHARES-TRADED * PR-PRICE-TODAY.
044000*
044100     IF WS-SHARES-TRADED = WS-SHARES-HELD-BEFORE
044200         MOVE PT-BOOK-COST (WS-POSITION-SUB) TO WS-COST-RELIEVED
044300     ELSE
044400         COMPUTE WS-SHARE-FRACTION ROUNDED =
044500             WS-SHARES-TRADED / WS-SHARES-HELD-BEFORE
044600         COMPUTE WS-COST-RELIEVED ROUNDED =
044700             PT-BOOK-COST (WS-POSITION-SUB) * WS-SHARE-FRACTION
044800     END-IF.
044900*
045000     ADD WS-TRADE-PROCEEDS           TO WS-CASH-BALANCE.
045100     ADD WS-TRADE-PROCEEDS           TO WS-REALIZED-PL.
045200     SUBTRACT WS-COST-RELIEVED       FROM WS-REALIZED-PL.
045300*
045400     SUBTRACT WS-SHARES-TRADED FROM PT-SHARES (WS-POSITION-SUB).
045500     SUBTRACT WS-COST-RELIEVED FROM PT-BOOK-COST (WS-POSITION-SUB).
045600*
045700     ADD 1                           TO WS-SELLS-EXECUTED.
045800     MOVE 'Y'                        TO WS-ACTION-TAKEN-SW.
045900     MOVE 'SELL'                     TO WS-TRADE-ACTION.
046000     PERFORM 270-WRITE-TRADE-LOG.
046100*
046200 250-EXIT.
046300     EXIT.
046400*
046500******************************************************************
046600* TABLE SEARCH - LOCATE THE TICKER IN THE PORTFOLIO TABLE.  SETS
046700* WS-POSITION-SUB TO THE MATCHING ENTRY (OR TO THE FIRST FREE
046800* SLOT WHEN NOT FOUND, READY FOR 265-ADD-NEW-POSITION).
046900******************************************************************
047000 260-FIND-POSITION.
047100*
047200     MOVE 'N'                        TO WS-FOUND-SW.
047300     SET POS-IDX                     TO 1.
047400*
047500     SEARCH POSITION-TABLE-ENTRY VARYING POS-IDX
047600         AT END
047700             CONTINUE
047800         WHEN PT-TICKER (POS-IDX) = PR-TICKER
047900             MOVE 'Y'                TO WS-FOUND-SW
048000     END-SEARCH.
048100*
048200     IF TICKER-FOUND
048300         SET WS-POSITION-SUB         TO POS-IDX
048400     END-IF.
048500*
048600 260-EXIT.
048700     EXIT.
048800*
048900 265-ADD-NEW-POSITION.
049000*
049100     ADD 1                           TO WS-POSITION-COUNT.
049200     IF WS-POSITION-COUNT > WS-POSITION-MAX
049300         DISPLAY 'TRADER - POSITION TABLE FULL, BUY IGNORED FOR '
049400                 PR-TICKER
049500         SUBTRACT 1 FROM WS-POSITION-COUNT
049600         GO TO 265-EXIT
049700     END-IF.
049800*
049900     MOVE WS-POSITION-COUNT          TO WS-POSITION-SUB.
050000     MOVE PR-TICKER     TO PT-TICKER (WS-POSITION-SUB).
050100     MOVE ZERO          TO PT-SHARES (WS-POSITION-SUB).
050200     MOVE ZERO          TO PT-BOOK-COST (WS-POSITION-SUB).
050300*
050400 265-EXIT.
050500     EXIT.
050600*
050700 270-WRITE-TRADE-LOG.
050800*
050900     MOVE WS-TRADE-DATE-FLAT         TO TL-DATE.
051000     MOVE PR-TICKER                  TO TL-TICKER.
051100     MOVE WS-TRADE-ACTION            TO TL-ACTION.
051200     MOVE WS-SHARES-TRADED           TO TL-SHARES.
051300     MOVE PR-PRICE-TODAY             TO TL-PRICE.
051400     IF WS-TRADE-ACTION = 'BUY '
051500         MOVE WS-BUY-AMOUNT          TO TL-AMOUNT
051600     ELSE
051700         MOVE WS-TRADE-PROCEEDS      TO TL-AMOUNT
051800     END-IF.
051900*
052000     WRITE TL-TRADE-LOG-RECORD.
052100*
052200     IF WS-TRDLOG-STATUS NOT = '00'
052300         DISPLAY 'TRADER - TRDLOG WRITE ERROR, STATUS = '
052400                 WS-TRDLOG-STATUS
052500     END-IF.
052600*
052700******************************************************************
052800 300-REWRITE-PORTFOLIO-MASTER.
052900******************************************************************
053000*
053100     MOVE 'CASH'                     TO NC-REC-TYPE.
053200     MOVE WS-CASH-BALANCE            TO NC-CASH.
053300     MOVE WS-REALIZED-PL             TO NC-REALIZED-PL.
053400     WRITE NM-MASTER-RECORD FROM NC-CASH-HEADER.
053500*
053600     PERFORM 310-WRITE-POSITION-ROW THRU 310-EXIT
053700         VARYING WS-POSITION-SUB FROM 1 BY 1
053800         UNTIL WS-POSITION-SUB > WS-POSITION-COUNT.
053900*
054000 300-EXIT.
054100     EXIT.
054200*
054300 310-WRITE-POSITION-ROW.
054400*
054500     IF PT-SHARES (WS-POSITION-SUB) > ZERO
054600         MOVE PT-TICKER (WS-POSITION-SUB)    TO NF-TICKER
054700         MOVE PT-SHARES (WS-POSITION-SUB)    TO NF-SHARES
054800         MOVE PT-BOOK-COST (WS-POSITION-SUB) TO NF-BOOK-COST
054900         WRITE NM-MASTER-RECORD FROM NF-POSITION-RECORD
055000     END-IF.
055100*
055200 310-EXIT.
055300     EXIT.
055400*
055500******************************************************************
055600 900-DISPLAY-CONTROL-TOTALS.
055700******************************************************************
055800*
055900     MOVE WS-RECORDS-READ            TO WS-READS-EDITED.
056000     MOVE WS-BUYS-EXECUTED           TO WS-BUYS-EDITED.
056100     MOVE WS-SELLS-EXECUTED          TO WS-SELLS-EDITED.
056200     MOVE WS-INSUFF-CASH-SKIPS       TO WS-SKIPS-EDITED.
056300     MOVE WS-CASH-BALANCE            TO WS-CASH-EDITED.
056400*
056500     DISPLAY '-----------------------------------------'.
056600     DISPLAY 'TRADER END-OF-RUN CONTROL TOTALS'.
056700     DISPLAY '-----------------------------------------'.
056800     DISPLAY 'PRICE RECORDS READ       : ' WS-READS-EDITED.
056900     DISPLAY 'BUYS EXECUTED            : ' WS-BUYS-EDITED.
057000     DISPLAY 'SELLS EXECUTED           : ' WS-SELLS-EDITED.
057100     DISPLAY 'SKIPPED - INSUFFICIENT $ : ' WS-SKIPS-EDITED.
057200     DISPLAY 'ENDING CASH BALANCE      : ' WS-CASH-EDITED.
057300     DISPLAY '-----------------------------------------'.
057400*
057500******************************************************************
057600 999-CLOSE-FILES.
057700******************************************************************
057800     CLOSE PRICE-FILE.
057900     CLOSE PORT-OLD-FILE.
058000     CLOSE PORT-NEW-FILE.
058100     CLOSE TRADE-LOG-FILE.
058200*
058300 999-EXIT.
058400     EXIT.
