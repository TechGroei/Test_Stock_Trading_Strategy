000100******************************************************************
000200*    PORTMSTR - PORTFOLIO MASTER RECORD LAYOUT                   *
000300*    SHARED BY THE TRADER (TRADER) AND PORTFOLIO PERFORMANCE     *
000400*    EVALUATOR (PERFEVAL).  THE MASTER IS A SINGLE SEQUENTIAL    *
000500*    FILE CARRYING ONE CASH HEADER RECORD FOLLOWED BY ONE        *
000600*    POSITION RECORD PER HELD TICKER.  THE GENERIC RECORD AREA   *
000700*    IS REDEFINED ACCORDING TO PM-REC-TYPE.                      *
000800******************************************************************
000900*    MAINTENANCE                                                *
001000*    21-04-2020  SRP  INITIAL COPYBOOK - MASTER CARRIES CASH     *
001100*                     HEADER PLUS POSITION ROWS.                 *
001200*    14-08-1996  DCM  ADDED PC-REALIZED-PL TO CASH HEADER SO     *
001300*                     REALIZED P/L SURVIVES ACROSS RUNS.         *
001400*    22-12-1998  HDK  Y2K REVIEW OF PORTMSTR - NO DATE FIELDS    *
001500*                     ON THIS LAYOUT.  NO CHANGE REQUIRED.       *
001600*    08-03-2009  TLW  TKT SW-0118 WIDENED FILLER TO MATCH THE    *
001700*                     80-BYTE RECORD STANDARD ON ALL SW FILES.   *
001800******************************************************************
001900 01  PM-MASTER-RECORD.
002000     05  PM-REC-AREA               PIC X(80).
002100******************************************************************
002200*    CASH-HEADER VIEW OF THE MASTER RECORD AREA (FIRST RECORD   *
002300*    OF THE FILE).  PM-REC-TYPE = 'CASH' IDENTIFIES THIS VIEW.   *
002400******************************************************************
002500 01  PC-CASH-HEADER REDEFINES PM-MASTER-RECORD.
002600     05  PC-REC-TYPE               PIC X(04).
002700     05  PC-CASH                   PIC S9(09)V99.
002800     05  PC-REALIZED-PL            PIC S9(09)V99.
002900     05  FILLER                    PIC X(54).
003000******************************************************************
003100*    POSITION VIEW OF THE MASTER RECORD AREA (ONE ROW PER       *
003200*    TICKER CURRENTLY HELD).                                    *
003300******************************************************************
003400 01  PF-POSITION-RECORD REDEFINES PM-MASTER-RECORD.
003500     05  PF-TICKER                 PIC X(08).
003600     05  PF-SHARES                 PIC 9(07)V9999.
003700     05  PF-BOOK-COST              PIC 9(09)V99.
003800     05  FILLER                    PIC X(50).
