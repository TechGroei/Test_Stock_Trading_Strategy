000100******************************************************************
000200*    LATEPRC - LATEST PRICE RECORD LAYOUT                       *
000300*    INPUT TO THE PORTFOLIO PERFORMANCE EVALUATOR (PERFEVAL).    *
000400*    ONE RECORD PER TICKER, SORTED ASCENDING BY LP-TICKER SO     *
000500*    THE EVALUATOR CAN LOAD IT INTO A BINARY-SEARCHED TABLE.     *
000600******************************************************************
000700*    MAINTENANCE                                                *
000800*    25-04-2020  SRP  INITIAL COPYBOOK FOR THE LATEST PRICE      *
000900*                     FEED USED BY THE WEEKLY SNAPSHOT.          *
001000******************************************************************
001100 01  LP-LATEST-PRICE-RECORD.
001200     05  LP-TICKER                 PIC X(08).
001300     05  LP-PRICE                  PIC 9(07)V99.
001400     05  FILLER                    PIC X(63).
