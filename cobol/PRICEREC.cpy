000100******************************************************************
000200*    PRICEREC - UNIVERSE PRICE RECORD LAYOUT                     *
000300*    INPUT TO THE TRADER (TRADER) DAILY TRADING BATCH.           *
000400*    ONE RECORD PER STOCK IN THE 500-STOCK TRADING UNIVERSE.     *
000500******************************************************************
000600*    MAINTENANCE                                                *
000700*    21-04-2020  SRP  INITIAL COPYBOOK FOR THE STOCKWATCH        *
000800*                     UNIVERSE PRICE FEED.                      *
000900*    19-11-1998  HDK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN     *
001000*                     THIS LAYOUT, NO CHANGE REQUIRED.           *
001100*    08-03-2009  TLW  TKT SW-0118 WIDENED FILLER, NO FIELD       *
001200*                     CHANGE.                                   *
001300******************************************************************
001400 01  PR-PRICE-RECORD.
001500     05  PR-TICKER                 PIC X(08).
001600     05  PR-PRICE-TODAY             PIC 9(07)V99.
001700     05  PR-PRICE-7DAY              PIC 9(07)V99.
001800     05  FILLER                     PIC X(54).
