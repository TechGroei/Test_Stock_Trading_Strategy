000100******************************************************************
000200* Author: S R PRAJAPATI                                          *
000300* Installation: STOCKWATCH SECURITIES - BATCH SYSTEMS GROUP       *
000400* Date-Written: 25-04-2020                                       *
000500* Purpose: WEEKLY PORTFOLIO PERFORMANCE EVALUATOR.  VALUES EVERY  *
000600*          HELD POSITION AT THE LATEST PRICE, PRINTS THE SNAPSHOT*
000700*          REPORT, AND APPENDS ONE ROW TO THE WEEKLY SUMMARY      *
000800*          HISTORY FILE.                                         *
000900* Tectonics: COBC                                                *
001000******************************************************************
001100*                     AMENDMENT HISTORY                          *
001200*------------------------------------------------------------------
001300* DATE        INIT  TICKET     DESCRIPTION                       *
001400*------------------------------------------------------------------
001500* 25-04-2020  SRP   SW-0002    INITIAL VERSION - SNAPSHOT REPORT  *
001600*                              AND WEEKLY SUMMARY APPEND.         *
001700* 03-09-1989  DCM   SW-0013    CONVERTED LATEST-PRICE LOOKUP FROM *
001800*                              A SEQUENTIAL SCAN TO SEARCH ALL -  *
001900*                              CUT RUN TIME ON THE FULL UNIVERSE. *
002000* 11-01-1993  RTW   SW-0019    RAISED PRICE AND POSITION TABLES   *
002100*                              FROM 250 TO 500 ENTRIES.           *
002200* 22-12-1998  HDK   SW-0032    Y2K REMEDIATION - WEEKLY SUMMARY   *
002300*                              DATE NOW CARRIES A WINDOWED        *
002400*                              4-DIGIT CENTURY (SEE 010-BUILD-    *
002500*                              RUN-DATE).                         *
002600* 19-02-1999  HDK   SW-0032    Y2K REMEDIATION - RETESTED REPORT  *
002700*                              HEADING DATE ACROSS CENTURY ROLL.  *
002800* 14-06-2001  RTW   SW-0039    ADDED UNREALIZED P/L PERCENT       *
002900*                              COLUMN TO THE SNAPSHOT REPORT.     *
003000* 08-03-2009  TLW   SW-0118    WIDENED PORTMSTR FILLER TO MATCH   *
003100*                              THE 80-BYTE RECORD STANDARD.       *
003200* 20-05-2013  TLW   SW-0133    ADDED GAIN/LOSS FLAG COLUMN (G/L/-)*
003300*                              TO THE SNAPSHOT DETAIL LINE.       *
003310* 17-10-2017  TLW   SW-0151    STALE-PRICE POSITIONS NO LONGER   *
003320*                              DROP OFF THE SNAPSHOT - VALUED AT *
003330*                              BOOK COST AND FLAGGED WITH '*'.    *
003340*                              EXPANDED SUMMARY BLOCK TO FIVE     *
003350*                              LINES (CASH, INVESTED, MARKET      *
003360*                              VALUE, TOTAL VALUE, REALIZED AND   *
003370*                              UNREALIZED P/L, TOTAL P/L, RETURN  *
003380*                              PCT, POSITION COUNT, TOTAL SHARES).*
003390*                              WIDENED DETAIL/TOTAL MONEY COLUMNS *
003400*                              TO 9-DIGIT CAPACITY AND ADDED A    *
003410*                              TOTAL BOOK COST FIGURE TO THE      *
003420*                              FINAL TOTAL LINE.  HEADING NOW     *
003430*                              PRINTS AHEAD OF THE VALUATION PASS.*
003440*------------------------------------------------------------------
003500*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    PERFEVAL.
003800 AUTHOR.        S R PRAJAPATI.
003900 INSTALLATION.  STOCKWATCH SECURITIES - BATCH SYSTEMS GROUP.
004000 DATE-WRITTEN.  25-04-2020.
004100 DATE-COMPILED.
004200 SECURITY.      STOCKWATCH SECURITIES - INTERNAL USE ONLY.
004300*
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600******************************************************************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. COBC.
004900 OBJECT-COMPUTER. COBC.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 ON STATUS IS PERFEVAL-RERUN-SW
005300     UPSI-0 OFF STATUS IS PERFEVAL-NORMAL-SW.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*
005800     SELECT PORT-FILE      ASSIGN TO PORTNEW
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS  IS  WS-PORT-STATUS.
006200*
006300     SELECT LATEST-PRICE-FILE ASSIGN TO LATEPRC
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         ACCESS IS SEQUENTIAL
006600         FILE STATUS  IS  WS-LATEPRC-STATUS.
006700*
006800     SELECT SNAPSHOT-RPT-FILE ASSIGN TO SNAPRPT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         ACCESS IS SEQUENTIAL
007100         FILE STATUS  IS  WS-SNAPRPT-STATUS.
007200*
007300     SELECT WEEKLY-SUMMARY-FILE ASSIGN TO WKSUMRY
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         ACCESS IS SEQUENTIAL
007600         FILE STATUS  IS  WS-WKSUMRY-STATUS.
007700*
007800******************************************************************
007900 DATA DIVISION.
008000******************************************************************
008100 FILE SECTION.
008200*
008300 FD  PORT-FILE RECORDING MODE F.
008400 COPY PORTMSTR.
008500*
008600 FD  LATEST-PRICE-FILE RECORDING MODE F.
008700 COPY LATEPRC.
008800*
008900 FD  SNAPSHOT-RPT-FILE RECORDING MODE F.
009000 01  SNAP-PRINT-LINE                  PIC X(132).
009100*
009200 FD  WEEKLY-SUMMARY-FILE RECORDING MODE F.
009300 COPY WKSUMRY.
009400*
009500******************************************************************
009600 WORKING-STORAGE SECTION.
009700******************************************************************
009800*
009900 01  WS-SYSTEM-DATE-AND-TIME.
010000     05  WS-CURRENT-DATE.
010100         10  WS-CURR-YY             PIC 9(02).
010200         10  WS-CURR-MM             PIC 9(02).
010300         10  WS-CURR-DD             PIC 9(02).
010400     05  WS-CURRENT-TIME.
010500         10  WS-CURR-HH             PIC 9(02).
010600         10  WS-CURR-MIN            PIC 9(02).
010700         10  WS-CURR-SS             PIC 9(02).
010800         10  WS-CURR-HS             PIC 9(02).
010850     05  FILLER                      PIC X(01) VALUE SPACE.
010900*
011000* Y2K REMEDIATION (HDK, 22-12-1998, SW-0032) - WINDOW THE 2-DIGIT
011100* SYSTEM YEAR RETURNED BY ACCEPT FROM DATE INTO A 4-DIGIT CENTURY.
011200 01  WS-CENTURY-WINDOW.
011300     05  WS-CENTURY                  PIC X(02) VALUE '19'.
011350     05  FILLER                      PIC X(01) VALUE SPACE.
011400*
011500 01  WS-RUN-DATE-GROUP.
011600     05  WS-RD-CCYY.
011700         10  WS-RD-CENTURY           PIC X(02).
011800         10  WS-RD-YY                PIC 9(02).
011900     05  WS-RD-DASH1                 PIC X(01) VALUE '-'.
012000     05  WS-RD-MM                    PIC 9(02).
012100     05  WS-RD-DASH2                 PIC X(01) VALUE '-'.
012200     05  WS-RD-DD                    PIC 9(02).
012300 01  WS-RUN-DATE-FLAT REDEFINES WS-RUN-DATE-GROUP
012400                                     PIC X(10).
012500*
012600 01  WS-HEADING-DATE-GROUP.
012700     05  WS-HD-MM                    PIC 9(02).
012800     05  WS-HD-SLASH1                PIC X(01) VALUE '/'.
012900     05  WS-HD-DD                    PIC 9(02).
013000     05  WS-HD-SLASH2                PIC X(01) VALUE '/'.
013100     05  WS-HD-CCYY                  PIC 9(04).
013200 01  WS-HEADING-DATE-FLAT REDEFINES WS-HEADING-DATE-GROUP
013300                                     PIC X(10).
013400*
013500 01  WS-FILE-STATUSES.
013600     05  WS-PORT-STATUS              PIC X(02) VALUE SPACES.
013700     05  WS-LATEPRC-STATUS           PIC X(02) VALUE SPACES.
013800     05  WS-SNAPRPT-STATUS           PIC X(02) VALUE SPACES.
013900     05  WS-WKSUMRY-STATUS           PIC X(02) VALUE SPACES.
013950     05  FILLER                      PIC X(01) VALUE SPACE.
014000*
014100 01  WS-SWITCHES.
014200     05  WS-PORT-EOF-SW              PIC X(01) VALUE 'N'.
014300         88  PORT-EOF                          VALUE 'Y'.
014400     05  WS-LATEPRC-EOF-SW           PIC X(01) VALUE 'N'.
014500         88  LATEPRC-EOF                       VALUE 'Y'.
014600     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
014700         88  PRICE-FOUND                       VALUE 'Y'.
014710     05  WK-STALE-PRICE-SW           PIC X(01) VALUE 'N'.
014720         88  STALE-PRICE                       VALUE 'Y'.
014750     05  FILLER                      PIC X(01) VALUE SPACE.
014800*
014900 01  WS-SUBSCRIPTS                   BINARY.
015000     05  WS-POSITION-MAX             PIC S9(04) VALUE 500.
015100     05  WS-POSITION-COUNT           PIC S9(04) VALUE ZERO.
015200     05  WS-POSITION-SUB             PIC S9(04) VALUE ZERO.
015300     05  WS-PRICE-MAX                PIC S9(04) VALUE 500.
015400     05  WS-PRICE-COUNT              PIC S9(04) VALUE ZERO.
015500     05  WS-LINE-COUNT               PIC S9(04) VALUE ZERO.
015600     05  FILLER                      PIC S9(04) VALUE ZERO.
015800*
015900 01  WS-CASH-WORK.
016000     05  WS-CASH-BALANCE             PIC S9(09)V99 VALUE ZERO.
016100     05  WS-REALIZED-PL              PIC S9(09)V99 VALUE ZERO.
016150     05  WS-STARTING-CAPITAL-REF     PIC 9(07)V99  VALUE 5000.00.
016170     05  FILLER                      PIC X(01) VALUE SPACE.
016200*
016250******************************************************************
016260* NOTE - THE WK- PREFIX BELOW (RATHER THAN WS-) IS DELIBERATE.    *
016270* THE WEEKLY SUMMARY COPYBOOK (WKSUMRY) ALREADY OWNS WS-MARKET-   *
016280* VALUE, WS-TOTAL-VALUE, WS-TOTAL-PL AND WS-RETURN-PCT, SO THE    *
016290* WORKING ACCUMULATORS BELOW ARE PREFIXED WK- TO KEEP THE MOVE TO *
016295* WS-WEEKLY-SUMMARY-RECORD IN 400-APPEND-WEEKLY-SUMMARY UNAMBIG-  *
016298* UOUS (RTW, SW-0039).                                            *
016299******************************************************************
016300 01  WK-CALC-FIELDS.
016400     05  WK-MARKET-VALUE             PIC S9(09)V99 VALUE ZERO.
016500     05  WK-TOTAL-MARKET-VALUE       PIC S9(09)V99 VALUE ZERO.
016600     05  WK-TOTAL-VALUE              PIC S9(09)V99 VALUE ZERO.
016700     05  WK-UNREAL-PL                PIC S9(09)V99 VALUE ZERO.
016800     05  WK-TOTAL-UNREAL-PL          PIC S9(09)V99 VALUE ZERO.
016900     05  WK-UNREAL-PL-PCT            PIC S9(05)V99 VALUE ZERO.
017000     05  WK-TOTAL-PL                 PIC S9(09)V99 VALUE ZERO.
017100     05  WK-RETURN-PCT               PIC S9(03)V99 VALUE ZERO.
017150     05  WK-TOTAL-BOOK-COST          PIC S9(09)V99 VALUE ZERO.
017175     05  WK-TOTAL-SHARES             PIC 9(07)V9999 VALUE ZERO.
017190     05  WK-GAIN-LOSS-FLAG           PIC X(01)     VALUE SPACE.
017250     05  FILLER                      PIC X(01) VALUE SPACE.
017300*
017400 01  POSITION-TABLE-AREA.
017500     05  POSITION-TABLE-ENTRY OCCURS 500 TIMES
017600                              INDEXED BY POS-IDX.
017700         10  PT-TICKER               PIC X(08).
017800         10  PT-SHARES               PIC 9(07)V9999.
017900         10  PT-BOOK-COST            PIC 9(09)V99.
017950         10  FILLER                  PIC X(05) VALUE SPACES.
018000*
018100 01  PRICE-TABLE-AREA.
018200     05  PRICE-TABLE-ENTRY OCCURS 500 TIMES
018300                           ASCENDING KEY IS LP-TABLE-TICKER
018400                           INDEXED BY LP-IDX.
018500         10  LP-TABLE-TICKER         PIC X(08).
018600         10  LP-TABLE-PRICE          PIC 9(07)V99.
018650         10  FILLER                  PIC X(05) VALUE SPACES.
018700*
018800******************************************************************
018900* SNAPSHOT REPORT PRINT LINES                                    *
019000******************************************************************
019100 01  WS-HEADING-LINE-1.
019200     05  FILLER                      PIC X(40) VALUE SPACES.
019300     05  FILLER                      PIC X(40)
019400             VALUE 'STOCKWATCH SECURITIES PAPER PORTFOLIO'.
019500     05  FILLER                      PIC X(52) VALUE SPACES.
019600*
019700 01  WS-HEADING-LINE-2.
019800     05  FILLER                      PIC X(40) VALUE SPACES.
019900     05  FILLER                      PIC X(24)
020000             VALUE 'WEEKLY SNAPSHOT - RUN '.
020100     05  WS-HL2-DATE                 PIC X(10).
020200     05  FILLER                      PIC X(58) VALUE SPACES.
020300*
020400 01  WS-SUMMARY-LINE-1.
020500     05  FILLER                      PIC X(16) VALUE 'CASH ON HAND   '.
020600     05  WS-SL1-CASH                 PIC -ZZZ,ZZZ,ZZ9.99.
020700     05  FILLER                      PIC X(17) VALUE SPACES.
020800     05  FILLER                      PIC X(16) VALUE 'TOTAL INVESTED '.
020900     05  WS-SL1-INVEST               PIC -ZZZ,ZZZ,ZZ9.99.
021000     05  FILLER                      PIC X(53) VALUE SPACES.
021100*
021200 01  WS-SUMMARY-LINE-2.
021300     05  FILLER                      PIC X(16) VALUE 'MARKET VALUE   '.
021400     05  WS-SL2-MKTVAL               PIC -ZZZ,ZZZ,ZZ9.99.
021500     05  FILLER                      PIC X(17) VALUE SPACES.
021600     05  FILLER                      PIC X(16) VALUE 'TOTAL VALUE    '.
021700     05  WS-SL2-TOTVAL               PIC -ZZZ,ZZZ,ZZ9.99.
021800     05  FILLER                      PIC X(53) VALUE SPACES.
021900*
022000 01  WS-SUMMARY-LINE-3.
022100     05  FILLER                      PIC X(16) VALUE 'REALIZED P/L   '.
022150     05  WS-SL3-REALPL               PIC -ZZZ,ZZZ,ZZ9.99.
022160     05  FILLER                      PIC X(17) VALUE SPACES.
022170     05  FILLER                      PIC X(16) VALUE 'UNREALIZED P/L '.
022180     05  WS-SL3-UNREALPL             PIC -ZZZ,ZZZ,ZZ9.99.
022190     05  FILLER                      PIC X(53) VALUE SPACES.
022195*
022196 01  WS-SUMMARY-LINE-4.
022197     05  FILLER                      PIC X(16) VALUE 'TOTAL P/L      '.
022198     05  WS-SL4-TOTPL                PIC -ZZZ,ZZZ,ZZ9.99.
022199     05  FILLER                      PIC X(17) VALUE SPACES.
022210     05  FILLER                      PIC X(16) VALUE 'RETURN PERCENT '.
022220     05  WS-SL4-RETPCT               PIC -ZZ9.99.
022230     05  FILLER                      PIC X(01) VALUE '%'.
022240     05  FILLER                      PIC X(60) VALUE SPACES.
022250*
022260 01  WS-SUMMARY-LINE-5.
022270     05  FILLER                      PIC X(16) VALUE 'POSITIONS HELD '.
022280     05  WS-SL5-POSCNT               PIC ZZZ9.
022290     05  FILLER                      PIC X(29) VALUE SPACES.
022300     05  FILLER                      PIC X(16) VALUE 'TOTAL SHARES   '.
022310     05  WS-SL5-TOTSHR               PIC Z,ZZZ,ZZ9.9999.
022320     05  FILLER                      PIC X(53) VALUE SPACES.
022400*
022600 01  WS-DETAIL-HEADING.
022700     05  FILLER                      PIC X(10) VALUE 'TICKER'.
022800     05  FILLER                      PIC X(14) VALUE 'SHARES'.
022900     05  FILLER                      PIC X(15) VALUE 'BOOK COST'.
023000     05  FILLER                      PIC X(15) VALUE 'LATEST PRICE'.
023100     05  FILLER                      PIC X(16) VALUE 'MARKET VALUE'.
023200     05  FILLER                      PIC X(15) VALUE 'UNREAL P/L'.
023300     05  FILLER                      PIC X(13) VALUE 'UNREAL P/L%'.
023400     05  FILLER                      PIC X(05) VALUE 'FLAG'.
023500     05  FILLER                      PIC X(29) VALUE SPACES.
023600*
023700 01  WS-DETAIL-LINE.
023800     05  WD-TICKER                   PIC X(10).
023900     05  WD-SHARES                   PIC Z,ZZZ,ZZ9.9999.
024000     05  FILLER                      PIC X(01) VALUE SPACE.
024100     05  WD-BOOK-COST                PIC ZZZ,ZZZ,ZZ9.99.
024200     05  FILLER                      PIC X(02) VALUE SPACES.
024300     05  WD-LATEST-PRICE             PIC ZZZ,ZZ9.99.
024400     05  FILLER                      PIC X(03) VALUE SPACES.
024500     05  WD-MARKET-VALUE             PIC ZZZ,ZZZ,ZZ9.99.
024600     05  FILLER                      PIC X(02) VALUE SPACES.
024700     05  WD-UNREAL-PL                PIC -ZZZ,ZZZ,ZZ9.99.
024800     05  FILLER                      PIC X(02) VALUE SPACES.
024900     05  WD-UNREAL-PL-PCT            PIC -ZZ9.99.
025000     05  FILLER                      PIC X(01) VALUE SPACE.
025100     05  WD-GAIN-LOSS-FLAG           PIC X(01).
025200     05  FILLER                      PIC X(36) VALUE SPACES.
025300*
025400 01  WS-TOTAL-LINE.
025420     05  FILLER                      PIC X(18) VALUE 'TOTAL BOOK COST  '.
025440     05  WT-TOTAL-BOOKCOST           PIC ZZZ,ZZZ,ZZ9.99.
025460     05  FILLER                      PIC X(03) VALUE SPACES.
025480     05  FILLER                      PIC X(18) VALUE 'TOTAL MKT VALUE  '.
025500     05  WT-TOTAL-MKTVAL             PIC ZZZ,ZZZ,ZZ9.99.
025520     05  FILLER                      PIC X(03) VALUE SPACES.
025540     05  FILLER                      PIC X(18) VALUE 'TOTAL UNREAL P/L '.
025560     05  WT-TOTAL-UNREAL-PL          PIC -ZZZ,ZZZ,ZZ9.99.
025580     05  FILLER                      PIC X(29) VALUE SPACES.
026100*
026200 01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.
026300*
026400******************************************************************
026500 PROCEDURE DIVISION.
026600******************************************************************
026700*
026800 000-MAIN-LOGIC.
026900*
027000     ACCEPT WS-CURRENT-DATE FROM DATE.
027100     ACCEPT WS-CURRENT-TIME FROM TIME.
027200     PERFORM 010-BUILD-RUN-DATE.
027300*
027400     DISPLAY '****************************************'.
027500     DISPLAY 'PERFEVAL STARTED - WEEKLY SNAPSHOT'.
027600     DISPLAY 'RUN DATE = ' WS-RUN-DATE-FLAT.
027700     DISPLAY '****************************************'.
027800*
027900     PERFORM 100-OPEN-FILES.
028000     PERFORM 110-LOAD-CASH-HEADER THRU 110-EXIT.
028100     PERFORM 120-LOAD-POSITION-TABLE THRU 120-EXIT.
028200     PERFORM 130-LOAD-PRICE-TABLE THRU 130-EXIT.
028250     PERFORM 195-PRINT-REPORT-HEADING THRU 195-EXIT.
028300     PERFORM 200-VALUE-POSITIONS THRU 200-EXIT.
028400     PERFORM 300-PRINT-SNAPSHOT-REPORT THRU 300-EXIT.
028500     PERFORM 400-APPEND-WEEKLY-SUMMARY.
028600     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
028700*
028800     STOP RUN.
028900*
029000 010-BUILD-RUN-DATE.
029100*
029200* Y2K WINDOW (HDK, SW-0032) - YEARS 00-49 ARE 20XX, 50-99 ARE 19XX.
029300     IF WS-CURR-YY < 50
029400         MOVE '20' TO WS-CENTURY
029500     ELSE
029600         MOVE '19' TO WS-CENTURY
029700     END-IF.
029800     MOVE WS-CENTURY                 TO WS-RD-CENTURY.
029900     MOVE WS-CURR-YY                 TO WS-RD-YY.
030000     MOVE WS-CURR-MM                 TO WS-RD-MM.
030100     MOVE WS-CURR-DD                 TO WS-RD-DD.
030200     MOVE '-'                        TO WS-RD-DASH1 WS-RD-DASH2.
030300*
030400     MOVE WS-RD-MM                   TO WS-HD-MM.
030500     MOVE WS-RD-DD                   TO WS-HD-DD.
030600     MOVE WS-RD-CCYY                 TO WS-HD-CCYY.
030700     MOVE '/'                        TO WS-HD-SLASH1 WS-HD-SLASH2.
030800*
030900******************************************************************
031000 100-OPEN-FILES.
031100******************************************************************
031200     OPEN INPUT  PORT-FILE.
031300     OPEN INPUT  LATEST-PRICE-FILE.
031400     OPEN OUTPUT SNAPSHOT-RPT-FILE.
031500     OPEN EXTEND WEEKLY-SUMMARY-FILE.
031600*
031700     IF WS-WKSUMRY-STATUS = '35'
031800         CLOSE WEEKLY-SUMMARY-FILE
031900         OPEN OUTPUT WEEKLY-SUMMARY-FILE
032000     END-IF.
032100*
032200******************************************************************
032300 110-LOAD-CASH-HEADER.
032400******************************************************************
032500*
032600     READ PORT-FILE.
032700*
032800     EVALUATE WS-PORT-STATUS
032900         WHEN '00'
033000             MOVE PC-CASH             TO WS-CASH-BALANCE
033100             MOVE PC-REALIZED-PL      TO WS-REALIZED-PL
033200         WHEN OTHER
033300             DISPLAY 'PERFEVAL - PORTNEW READ ERROR, STATUS = '
033400                     WS-PORT-STATUS
033500             MOVE 'Y'                 TO WS-PORT-EOF-SW
033600     END-EVALUATE.
033700*
033800 110-EXIT.
033900     EXIT.
034000*
034100******************************************************************
034200 120-LOAD-POSITION-TABLE.
034300******************************************************************
034400*
034500     PERFORM 121-READ-NEXT-POSITION THRU 121-EXIT
034600         UNTIL PORT-EOF.
034700*
034800 120-EXIT.
034900     EXIT.
035000*
035100 121-READ-NEXT-POSITION.
035200*
035300     READ PORT-FILE.
035400*
035500     EVALUATE WS-PORT-STATUS
035600         WHEN '00'
035700             ADD 1                    TO WS-POSITION-COUNT
035800             IF WS-POSITION-COUNT > WS-POSITION-MAX
035900                 DISPLAY 'PERFEVAL - POSITION TABLE FULL AT 500'
036000             ELSE
036100                 SET POS-IDX          TO WS-POSITION-COUNT
036200                 MOVE PF-TICKER       TO PT-TICKER (POS-IDX)
036300                 MOVE PF-SHARES       TO PT-SHARES (POS-IDX)
036400                 MOVE PF-BOOK-COST    TO PT-BOOK-COST (POS-IDX)
036500             END-IF
036600         WHEN '10'
036700             MOVE 'Y'                 TO WS-PORT-EOF-SW
036800         WHEN OTHER
036900             DISPLAY 'PERFEVAL - PORTNEW READ ERROR, STATUS = '
037000                     WS-PORT-STATUS
037100             MOVE 'Y'                 TO WS-PORT-EOF-SW
037200     END-EVALUATE.
037300*
037400 121-EXIT.
037500     EXIT.
037600*
037700******************************************************************
037800* LOAD THE LATEST-PRICE TABLE IN ASCENDING TICKER ORDER SO        *
037900* 220-LOOKUP-LATEST-PRICE CAN USE SEARCH ALL (DCM, SW-0013,       *
038000* 03-09-1989).  THE FEED IS SORTED BY TICKER BEFORE THIS STEP.    *
038100******************************************************************
038200 130-LOAD-PRICE-TABLE.
038300******************************************************************
038400*
038500     PERFORM 131-READ-NEXT-PRICE THRU 131-EXIT
038600         UNTIL LATEPRC-EOF.
038700*
038800 130-EXIT.
038900     EXIT.
039000*
039100 131-READ-NEXT-PRICE.
039200*
039300     READ LATEST-PRICE-FILE.
039400*
039500     EVALUATE WS-LATEPRC-STATUS
039600         WHEN '00'
039700             ADD 1                    TO WS-PRICE-COUNT
039800             IF WS-PRICE-COUNT > WS-PRICE-MAX
039900                 DISPLAY 'PERFEVAL - PRICE TABLE FULL AT 500'
040000             ELSE
040100                 SET LP-IDX           TO WS-PRICE-COUNT
040200                 MOVE LP-TICKER       TO LP-TABLE-TICKER (LP-IDX)
040300                 MOVE LP-PRICE        TO LP-TABLE-PRICE (LP-IDX)
040400             END-IF
040500         WHEN '10'
040600             MOVE 'Y'                 TO WS-LATEPRC-EOF-SW
040700         WHEN OTHER
040800             DISPLAY 'PERFEVAL - LATEPRC READ ERROR, STATUS = '
040900                     WS-LATEPRC-STATUS
041000             MOVE 'Y'                 TO WS-LATEPRC-EOF-SW
041100     END-EVALUATE.
041200*
041300 131-EXIT.
041400     EXIT.
041500*
041520******************************************************************
041540* SW-0151 (TLW) - HEADING AND COLUMN CAPTIONS NOW PRINT AHEAD OF
041550* THE VALUATION PASS SO THE DETAIL LINES WRITTEN DURING 210-
041560* VALUE-ONE-POSITION FALL UNDER THE RIGHT COLUMN HEADS.
041580******************************************************************
041600 195-PRINT-REPORT-HEADING.
041620******************************************************************
041640*
041660     MOVE WS-HEADING-DATE-FLAT        TO WS-HL2-DATE.
041680     WRITE SNAP-PRINT-LINE FROM WS-HEADING-LINE-1
041700         AFTER ADVANCING TOP-OF-FORM.
041720     WRITE SNAP-PRINT-LINE FROM WS-HEADING-LINE-2
041740         AFTER ADVANCING 1 LINE.
041760     WRITE SNAP-PRINT-LINE FROM WS-BLANK-LINE
041780         AFTER ADVANCING 1 LINE.
041800     WRITE SNAP-PRINT-LINE FROM WS-DETAIL-HEADING
041820         AFTER ADVANCING 1 LINE.
041840     MOVE 8                           TO WS-LINE-COUNT.
041860*
041880 195-EXIT.
041900     EXIT.
041920*
041940******************************************************************
041960 200-VALUE-POSITIONS.
041980******************************************************************
041990*
042000     PERFORM 210-VALUE-ONE-POSITION THRU 210-EXIT
042100         VARYING WS-POSITION-SUB FROM 1 BY 1
042200         UNTIL WS-POSITION-SUB > WS-POSITION-COUNT.
042300*
042400 200-EXIT.
042500     EXIT.
042600*
042700 210-VALUE-ONE-POSITION.
042800*
042900     IF PT-SHARES (WS-POSITION-SUB) = ZERO
043000         GO TO 210-EXIT
043100     END-IF.
043200*
043300     ADD PT-BOOK-COST (WS-POSITION-SUB) TO WK-TOTAL-BOOK-COST.
043310     ADD PT-SHARES (WS-POSITION-SUB)    TO WK-TOTAL-SHARES.
043320*
043330     PERFORM 220-LOOKUP-LATEST-PRICE THRU 220-EXIT.
043400*
043500     IF NOT PRICE-FOUND
043600* SW-0151 (TLW) - A TICKER MISSING FROM THE LATEST PRICE FEED NO
043700* LONGER DROPS THE POSITION OFF THE SNAPSHOT.  IT IS VALUED AT
043800* BOOK COST WITH ZERO UNREALIZED P/L AND FLAGGED WITH AN ASTERISK
043900* SO THE REVIEWER KNOWS THE PRICE DID NOT REFRESH THIS WEEK.
044000         MOVE 'Y'                 TO WK-STALE-PRICE-SW
044100         MOVE PT-BOOK-COST (WS-POSITION-SUB) TO WK-MARKET-VALUE
044150         MOVE ZERO                TO WK-UNREAL-PL
044160         MOVE ZERO                TO WK-UNREAL-PL-PCT
044170         MOVE ZERO                TO WD-LATEST-PRICE
044200     ELSE
044210         MOVE 'N'                 TO WK-STALE-PRICE-SW
044300         COMPUTE WK-MARKET-VALUE ROUNDED =
044400             PT-SHARES (WS-POSITION-SUB) *
044500             LP-TABLE-PRICE (LP-IDX)
044600         COMPUTE WK-UNREAL-PL =
044700             WK-MARKET-VALUE - PT-BOOK-COST (WS-POSITION-SUB)
044800         IF PT-BOOK-COST (WS-POSITION-SUB) NOT = ZERO
044900             COMPUTE WK-UNREAL-PL-PCT ROUNDED =
045000              WK-UNREAL-PL / PT-BOOK-COST (WS-POSITION-SUB) * 100
045100         ELSE
045200             MOVE ZERO            TO WK-UNREAL-PL-PCT
045300         END-IF
045400     END-IF.
045500*
045600     ADD WK-MARKET-VALUE          TO WK-TOTAL-MARKET-VALUE.
045700     ADD WK-UNREAL-PL             TO WK-TOTAL-UNREAL-PL.
045800*
046500     PERFORM 310-PRINT-DETAIL-LINE.
046600*
046700 210-EXIT.
046800     EXIT.
046900*
047000******************************************************************
047100* BINARY SEARCH OF THE LATEST-PRICE TABLE (DCM, SW-0013).         *
047200******************************************************************
047300 220-LOOKUP-LATEST-PRICE.
047400*
047500     MOVE 'N'                         TO WS-FOUND-SW.
047600*
047700     SEARCH ALL PRICE-TABLE-ENTRY
047800         AT END
047900             CONTINUE
048000         WHEN LP-TABLE-TICKER (LP-IDX) = PT-TICKER (WS-POSITION-SUB)
048100             MOVE 'Y'                 TO WS-FOUND-SW
048200     END-SEARCH.
048300*
048400 220-EXIT.
048500     EXIT.
048600*
048700******************************************************************
048800 300-PRINT-SNAPSHOT-REPORT.
048900******************************************************************
049000*
049020* SW-0151 (TLW) - REPORT HEADING AND COLUMN CAPTIONS NOW PRINT IN
049040* 195-PRINT-REPORT-HEADING, AHEAD OF THE VALUATION PASS.  THIS
049060* PARAGRAPH ONLY FOOTS THE DETAIL LINES WITH THE SUMMARY BLOCK
049080* AND THE FINAL TOTAL LINE.
049100*
049120     ADD WS-CASH-BALANCE WK-TOTAL-MARKET-VALUE
049140         GIVING WK-TOTAL-VALUE.
049160     ADD WS-REALIZED-PL WK-TOTAL-UNREAL-PL
049180         GIVING WK-TOTAL-PL.
049200     COMPUTE WK-RETURN-PCT ROUNDED =
049220         WK-TOTAL-PL / WS-STARTING-CAPITAL-REF * 100.
049240*
049260     WRITE SNAP-PRINT-LINE FROM WS-BLANK-LINE
049280         AFTER ADVANCING 1 LINE.
049300*
049320     MOVE WS-CASH-BALANCE             TO WS-SL1-CASH.
049340     MOVE WK-TOTAL-BOOK-COST          TO WS-SL1-INVEST.
049360     WRITE SNAP-PRINT-LINE FROM WS-SUMMARY-LINE-1
049380         AFTER ADVANCING 1 LINE.
049400*
049420     MOVE WK-TOTAL-MARKET-VALUE       TO WS-SL2-MKTVAL.
049440     MOVE WK-TOTAL-VALUE              TO WS-SL2-TOTVAL.
049460     WRITE SNAP-PRINT-LINE FROM WS-SUMMARY-LINE-2
049480         AFTER ADVANCING 1 LINE.
049500*
049520     MOVE WS-REALIZED-PL              TO WS-SL3-REALPL.
049540     MOVE WK-TOTAL-UNREAL-PL          TO WS-SL3-UNREALPL.
049560     WRITE SNAP-PRINT-LINE FROM WS-SUMMARY-LINE-3
049580         AFTER ADVANCING 1 LINE.
049600*
049620     MOVE WK-TOTAL-PL                 TO WS-SL4-TOTPL.
049640     MOVE WK-RETURN-PCT               TO WS-SL4-RETPCT.
049660     WRITE SNAP-PRINT-LINE FROM WS-SUMMARY-LINE-4
049680         AFTER ADVANCING 1 LINE.
049700*
049720     MOVE WS-POSITION-COUNT           TO WS-SL5-POSCNT.
049740     MOVE WK-TOTAL-SHARES             TO WS-SL5-TOTSHR.
049760     WRITE SNAP-PRINT-LINE FROM WS-SUMMARY-LINE-5
049780         AFTER ADVANCING 1 LINE.
049800*
050000     WRITE SNAP-PRINT-LINE FROM WS-BLANK-LINE
050020         AFTER ADVANCING 1 LINE.
050040     MOVE WK-TOTAL-BOOK-COST          TO WT-TOTAL-BOOKCOST.
050060     MOVE WK-TOTAL-MARKET-VALUE       TO WT-TOTAL-MKTVAL.
050080     MOVE WK-TOTAL-UNREAL-PL          TO WT-TOTAL-UNREAL-PL.
050100     WRITE SNAP-PRINT-LINE FROM WS-TOTAL-LINE
050120         AFTER ADVANCING 1 LINE.
050140*
053700 300-EXIT.
053800     EXIT.
053900*
054000* BUILDS AND PRINTS ONE DETAIL LINE FOR THE POSITION CURRENTLY
054100* IN 210-VALUE-ONE-POSITION.  CALLED IN-LINE WITH THE VALUATION
054200* PASS SO NO SECOND PASS OF THE POSITION TABLE IS NEEDED.
054300 310-PRINT-DETAIL-LINE.
054400*
054410* SW-0151 (TLW) - A STALE-PRICE POSITION IS FLAGGED WITH AN
054420* ASTERISK INSTEAD OF THE USUAL GAIN/LOSS/UNCHANGED MARKER SO
054430* THE UNDERLYING G/L FLAG LOGIC IS SKIPPED FOR THAT LINE.
054440     IF STALE-PRICE
054450         MOVE '*'                     TO WK-GAIN-LOSS-FLAG
054460     ELSE
054500         IF WK-UNREAL-PL > ZERO
054600             MOVE 'G'                 TO WK-GAIN-LOSS-FLAG
054700         ELSE
054800             IF WK-UNREAL-PL < ZERO
054900                 MOVE 'L'             TO WK-GAIN-LOSS-FLAG
055000             ELSE
055100                 MOVE '-'             TO WK-GAIN-LOSS-FLAG
055200             END-IF
055300         END-IF
055310     END-IF.
055400*
055500     MOVE PT-TICKER (WS-POSITION-SUB) TO WD-TICKER.
055600     MOVE PT-SHARES (WS-POSITION-SUB) TO WD-SHARES.
055700     MOVE PT-BOOK-COST (WS-POSITION-SUB) TO WD-BOOK-COST.
055750     IF NOT STALE-PRICE
055800         MOVE LP-TABLE-PRICE (LP-IDX) TO WD-LATEST-PRICE
055850     END-IF.
055900     MOVE WK-MARKET-VALUE             TO WD-MARKET-VALUE.
056000     MOVE WK-UNREAL-PL                TO WD-UNREAL-PL.
056100     MOVE WK-UNREAL-PL-PCT            TO WD-UNREAL-PL-PCT.
056200     MOVE WK-GAIN-LOSS-FLAG           TO WD-GAIN-LOSS-FLAG.
056300*
056400     WRITE SNAP-PRINT-LINE FROM WS-DETAIL-LINE
056500         AFTER ADVANCING 1 LINE.
056600     ADD 1                            TO WS-LINE-COUNT.
056700*
056800******************************************************************
056900 400-APPEND-WEEKLY-SUMMARY.
057000******************************************************************
057100     MOVE WS-RUN-DATE-FLAT            TO WS-DATE.
057200     MOVE WS-CASH-BALANCE             TO WS-CASH.
057300     MOVE WK-TOTAL-MARKET-VALUE       TO WS-MARKET-VALUE.
057400     MOVE WK-TOTAL-VALUE              TO WS-TOTAL-VALUE.
057500     MOVE WK-TOTAL-PL                 TO WS-TOTAL-PL.
057600     MOVE WK-RETURN-PCT               TO WS-RETURN-PCT.
057700*
057800     WRITE WS-WEEKLY-SUMMARY-RECORD.
057900*
058000     IF WS-WKSUMRY-STATUS NOT = '00'
058100         DISPLAY 'PERFEVAL - WKSUMRY WRITE ERROR, STATUS = '
058200                 WS-WKSUMRY-STATUS
058300     END-IF.
058400*
058500******************************************************************
058600 900-CLOSE-FILES.
058700******************************************************************
058800     CLOSE PORT-FILE.
058900     CLOSE LATEST-PRICE-FILE.
059000     CLOSE SNAPSHOT-RPT-FILE.
059100     CLOSE WEEKLY-SUMMARY-FILE.
059200*
059300 900-EXIT.
059400     EXIT.
